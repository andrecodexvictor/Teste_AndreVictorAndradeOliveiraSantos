000100 IDENTIFICATION              DIVISION.
000110
000120 PROGRAM-ID.          DESP020.
000130 AUTHOR.              J.C.MOREIRA.
000140 INSTALLATION.        CPD-ANS.
000150 DATE-WRITTEN.        25/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.            USO RESTRITO AO SETOR DE PROCESSAMENTO
000180                       DE DESPESAS.
000190*REMARKS.      GERA O ARQUIVO DESPESAS-AGREGADAS, TOTALIZANDO
000200*              OS LANCAMENTOS DE DESPESA.DAT POR OPERADORA
000210*              (CNPJ). UM REGISTRO DE SAIDA PARA CADA CNPJ
000220*              DISTINTO, COM QUANTIDADE, SOMA E MEDIA DOS
000230*              VALORES LANCADOS. A ORDENACAO POR CNPJ E USADA
000240*              SOMENTE PARA AGRUPAR OS LANCAMENTOS - A QUEBRA
000250*              DE CONTROLE E FEITA NA ROTINA DE SAIDA DO SORT.
000260*
000270*--------------------------------------------------------------
000280* HISTORICO DE ALTERACOES
000290*--------------------------------------------------------------
000300* DATA       PROGRAMADOR      CHAMADO   DESCRICAO
000310* ---------- ---------------- --------- ----------------------
000320* 25/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000330* 02/07/1989 M.R.SANTOS       SC-0142   INCLUSAO DA RAZAO
000340*                                       SOCIAL E DA UF DA
000350*                                       OPERADORA NO EXTRATO
000360*                                       AGREGADO (ATE ENTAO
000370*                                       SO SAIA O CNPJ).
000380* 14/11/1992 A.P.LIMA         SC-0398   TROCA DA BUSCA DA
000390*                                       RAZAO SOCIAL/UF NO
000400*                                       CADASTRO POR TABELA EM
000410*                                       MEMORIA, NOS MOLDES DO
000420*                                       QUE FOI FEITO NO
000430*                                       DESP010.
000440* 20/06/1996 C.F.TAVARES      SC-0598   CORRECAO NO ARREDON-
000450*                                       DAMENTO DE DAG-MEDIA-
000460*                                       DESPESAS - FALTAVA A
000470*                                       CLAUSULA ROUNDED,
000480*                                       MEDIA SAIA TRUNCADA.
000490* 23/09/1998 R.B.ALMEIDA      SC-0714   REVISAO ANO 2000: CAM-
000500*                                       POS DE ANO DO LANCA-
000510*                                       MENTO NAO SAO USADOS
000520*                                       NESTE EXTRATO, NADA A
000530*                                       ALTERAR AQUI ALEM DO
000540*                                       CABECALHO DE LOG.
000550* 11/01/1999 S.M.PEREIRA      SC-0714   CERTIFICACAO ANO 2000
000560*                                       CONCLUIDA PARA ESTE
000570*                                       PROGRAMA.
000580* 22/08/2003 V.C.NUNES        SC-1102   REVISAO GERAL APOS A
000590*                                       MIGRACAO DO CPD PARA O
000600*                                       NOVO SERVIDOR DE ARQUI-
000610*                                       VOS. RECOMPILADO E
000620*                                       CONFERIDOS OS LAYOUTS
000630*                                       DE OPERADOR.DAT E
000640*                                       DESPESA.DAT CONTRA O
000650*                                       CADASTRO - SEM ALTERA-
000660*                                       CAO DE LOGICA.
000670* 17/02/2005 V.C.NUNES        SC-1244   ROTINA DE CARGA DA
000680*                                       TABELA DE OPERADORAS
000690*                                       (ABRE-OPERADOR-DESP020)
000700*                                       REESCRITA NO PADRAO
000710*                                       PERFORM...THRU COM
000720*                                       GO TO, CONFORME NORMA
000730*                                       INTERNA DE CODIFICACAO
000740*                                       DO CPD PARA ROTINAS DE
000750*                                       LEITURA EM LACO. MESMA
000760*                                       ALTERACAO FEITA NO
000770*                                       DESP010.
000780*--------------------------------------------------------------
000790
000800*==============================================================
000810* Environment Division: ambiente de execucao do job.
000820*==============================================================
000830 ENVIRONMENT          DIVISION.
000840
000850 CONFIGURATION        SECTION.
000860 SOURCE-COMPUTER.     IBM-PC.
000870 OBJECT-COMPUTER.     IBM-PC.
000880 SPECIAL-NAMES.       CURRENCY SIGN IS "R$".
000890
000900 INPUT-OUTPUT         SECTION.
000910 FILE-CONTROL.
000920        SELECT OPERADOR ASSIGN TO DISK
000930        ORGANIZATION IS LINE SEQUENTIAL.
000940
000950        SELECT DESPESA ASSIGN TO DISK
000960        ORGANIZATION IS LINE SEQUENTIAL.
000970
000980        SELECT SD-DESPAGR ASSIGN TO DISK.
000990
001000        SELECT DESPAGR ASSIGN TO DISK
001010        ORGANIZATION IS LINE SEQUENTIAL.
001020
001030*==============================================================
001040* Data Division: arquivos, registro de ordenacao e tabela de
001050* operadoras em memoria.
001060*==============================================================
001070 DATA                 DIVISION.
001080
001090 FILE                 SECTION.
001100
001110* Cadastro de operadoras (ANS) - carregado em tabela em INICIO,
001120* usado apenas para completar razao social e UF no agregado.
001130 FD     OPERADOR
001140        LABEL RECORD ARE STANDARD
001150        VALUE OF FILE-ID IS "OPERADOR.DAT".
001160 COPY OPERADOR.
001170
001180* Lancamentos de despesa trimestral - entrada do SORT, que
001190* apenas os reordena por CNPJ para permitir o agrupamento.
001200 FD     DESPESA
001210        LABEL RECORD ARE STANDARD
001220        VALUE OF FILE-ID IS "DESPESA.DAT".
001230 COPY DESPESA.
001240
001250* Registro de trabalho do SORT - mesma posicao fisica dos
001260* campos de REG-DESPESA (a clausula USING copia o registro
001270* de DESPESA byte a byte para dentro deste layout). So os
001280* campos usados na ordenacao/acumulo tem nome proprio; o
001290* restante da despesa viaja como FILLER, sem uso no DESP020.
001300 SD     SD-DESPAGR.
001310 01     SRT-REG-DESPESA.
001320        02 FILLER                   PIC X(09).
001330        02 SRT-CNPJ                 PIC X(14).
001340        02 FILLER                   PIC X(60).
001350        02 FILLER                   PIC X(05).
001360        02 SRT-VALOR                PIC S9(13)V9(02).
001370        02 FILLER                   PIC X(10).
001380
001390* Extrato agregado - uma linha por CNPJ distinto.
001400 FD     DESPAGR
001410        LABEL RECORD ARE STANDARD
001420        VALUE OF FILE-ID IS "DESPAGR.DAT".
001430 COPY DESPAGR.
001440
001450 WORKING-STORAGE      SECTION.
001460
001470*--- indicadores de fim de arquivo e de casamento --------------
001480 77     WS-FIM-OPERADOR             PIC X(03) VALUE "NAO".
001490 77     WS-FIM-SORT                 PIC X(03) VALUE "NAO".
001500 77     WS-ACHOU-OPERADORA          PIC X(03) VALUE "NAO".
001510 77     WS-PRIMEIRO-REGISTRO        PIC X(03) VALUE "SIM".
001520
001530*--- contadores/subscritos da tabela de operadoras em memoria --
001540 77     WS-TOTAL-OPERADORAS         PIC 9(04) COMP.
001550 77     WS-SUB-OPERADORA            PIC 9(04) COMP.
001560
001570*--- controle de quebra por CNPJ --------------------------------
001580 77     WS-CNPJ-ATUAL               PIC X(14).
001590 77     WS-GRUPO-QTDE-REGISTROS     PIC 9(07) COMP.
001600 77     WS-GRUPO-TOTAL-DESPESAS     PIC S9(15)V9(02).
001610
001620*--- contador do extrato gerado ----------------------------------
001630 77     WS-CONTADOR-AGREGADO        PIC 9(07) COMP.
001640
001650*--- data do processamento, so para o cabecalho do log -----------
001660* 11/01/1999 S.M.PEREIRA      SC-0714   QUEBRA DO CAMPO POR
001670*                                       DIVISAO (EM VEZ DE
001680*                                       REDEFINES) PARA MANTER O
001690*                                       CAMPO EM NIVEL 77, PADRAO
001700*                                       DESTE CPD PARA ESCALARES.
001710 77     WS-DATA-PROCESSAMENTO       PIC 9(06).
001720 77     WS-DATA-RESTO-DATA          PIC 9(04).
001730 77     WS-DATA-ANO                 PIC 9(02).
001740 77     WS-DATA-MES                 PIC 9(02).
001750 77     WS-DATA-DIA                 PIC 9(02).
001760
001770*--- tabela de operadoras em memoria (ver historico 14/11/92) --
001780 01     WS-TAB-OPERADORAS.
001790        02 WS-OPERADORA-TAB OCCURS 2000 TIMES.
001800           03 WS-TAB-CNPJ           PIC X(14).
001810           03 WS-TAB-RAZAO-SOCIAL   PIC X(60).
001820           03 WS-TAB-UF             PIC X(02).
001830           03 FILLER                PIC X(01).
001840
001850*==============================================================
001860* Procedure Division: carga da tabela, SORT e rotina de
001870* saida que acumula e fecha cada grupo de CNPJ.
001880*==============================================================
001890 PROCEDURE            DIVISION.
001900
001910*----------------------------------------------------------------
001920* Paragrafo principal do job. Carrega a tabela de operadoras,
001930* dispara o SORT (cuja OUTPUT PROCEDURE acumula e fecha cada
001940* grupo de CNPJ) e encerra com a mensagem de totais e de
001950* conclusao.
001960*----------------------------------------------------------------
001970 PGM-DESP020.
001980        PERFORM INICIO-DESP020.
001990        SORT   SD-DESPAGR
002000               ASCENDING KEY SRT-CNPJ
002010               USING DESPESA
002020               OUTPUT PROCEDURE ROT-SAIDA-DESP020.
002030        PERFORM TERMINO-DESP020.
002040        STOP   RUN.
002050
002060*----------------------------------------------------------------
002070* Abertura do job: grava a data de processamento (usada so no
002080* cabecalho de log), zera os acumuladores do lote e manda
002090* carregar a tabela de operadoras antes do SORT.
002100*----------------------------------------------------------------
002110 INICIO-DESP020.
002120        ACCEPT WS-DATA-PROCESSAMENTO FROM DATE.
002130* 11/01/1999 S.M.PEREIRA - quebra de WS-DATA-PROCESSAMENTO em
002140* ano/mes/dia por DIVISAO, nos moldes do calculo de digito
002150* verificador de outros programas deste CPD (campo e 77-level,
002160* nao pode ser alvo de REDEFINES com subordinados).
002170        DIVIDE WS-DATA-PROCESSAMENTO BY 10000
002180               GIVING WS-DATA-ANO REMAINDER WS-DATA-RESTO-DATA.
002190        DIVIDE WS-DATA-RESTO-DATA BY 100
002200               GIVING WS-DATA-MES REMAINDER WS-DATA-DIA.
002210        DISPLAY "DESP020 - GERACAO DO DESPESAS-AGREGADAS - "
002220                WS-DATA-DIA "/" WS-DATA-MES "/" WS-DATA-ANO.
002230        MOVE   ZEROS                TO WS-TOTAL-OPERADORAS.
002240        MOVE   ZEROS                TO WS-CONTADOR-AGREGADO.
002250        PERFORM ABRE-OPERADOR-DESP020.
002260
002270*----------------------------------------------------------------
002280* Carrega o cadastro de operadoras inteiro na tabela, nos
002290* mesmos moldes do DESP010 (historico 14/11/92) - so razao
002300* social e UF interessam aqui, por isso a tabela deste
002310* programa e mais estreita que a do DESP010.
002320*
002330* 17/02/2005 V.C.NUNES - laco de leitura reescrito no padrao
002340* PERFORM...THRU / GO TO deste CPD, igual ao feito no DESP010.
002350* CARREGA-OPERADOR-DESP020 controla o proprio laco: testa o
002360* indicador de fim no topo e volta a si mesmo por GO TO
002370* enquanto houver registro, saindo para o paragrafo -EXIT
002380* quando LEITURA-OPERADOR-DESP020 assinalar fim de arquivo.
002390*----------------------------------------------------------------
002400 ABRE-OPERADOR-DESP020.
002410        OPEN   INPUT                OPERADOR.
002420        PERFORM LEITURA-OPERADOR-DESP020
002430                THRU LEITURA-OPERADOR-DESP020-EXIT.
002440        PERFORM CARREGA-OPERADOR-DESP020
002450                THRU CARREGA-OPERADOR-DESP020-EXIT.
002460        CLOSE  OPERADOR.
002470
002480* Leitura de um registro do cadastro de operadoras. O paragrafo
002490* -EXIT e apenas o ponto de retorno do PERFORM...THRU usado
002500* acima e dentro de CARREGA-OPERADOR-DESP020.
002510 LEITURA-OPERADOR-DESP020.
002520        READ   OPERADOR
002530               AT END MOVE "SIM" TO WS-FIM-OPERADOR.
002540 LEITURA-OPERADOR-DESP020-EXIT.
002550        EXIT.
002560
002570* Carrega uma linha da tabela em memoria e busca a proxima, ate
002580* o indicador de fim de arquivo ser ligado - ver nota de
002590* 17/02/2005 acima sobre o padrao PERFORM...THRU / GO TO.
002600 CARREGA-OPERADOR-DESP020.
002610        IF     WS-FIM-OPERADOR EQUAL "SIM"
002620               GO TO CARREGA-OPERADOR-DESP020-EXIT.
002630        ADD    1 TO WS-TOTAL-OPERADORAS.
002640        MOVE   OPE-CNPJ
002650               TO WS-TAB-CNPJ(WS-TOTAL-OPERADORAS).
002660        MOVE   OPE-RAZAO-SOCIAL
002670               TO WS-TAB-RAZAO-SOCIAL(WS-TOTAL-OPERADORAS).
002680        MOVE   OPE-UF
002690               TO WS-TAB-UF(WS-TOTAL-OPERADORAS).
002700        PERFORM LEITURA-OPERADOR-DESP020
002710                THRU LEITURA-OPERADOR-DESP020-EXIT.
002720        GO TO CARREGA-OPERADOR-DESP020.
002730 CARREGA-OPERADOR-DESP020-EXIT.
002740        EXIT.
002750
002760*----------------------------------------------------------------
002770* Rotina de saida do SORT - recebe os lancamentos ja em ordem
002780* de CNPJ e fecha um registro de agregado a cada quebra. E uma
002790* SECTION porque e usada como OUTPUT PROCEDURE do SORT acima,
002800* na mesma convencao deste CPD (ver ABRE-OPERADOR-DESP020 para
002810* o laco de carga por GO TO, usado so na tabela em memoria).
002820*----------------------------------------------------------------
002830 ROT-SAIDA-DESP020    SECTION.
002840        PERFORM INICIO-SAIDA-DESP020.
002850        PERFORM PRINCIPAL-SAIDA-DESP020
002860                UNTIL WS-FIM-SORT EQUAL "SIM".
002870        PERFORM FIM-SAIDA-DESP020.
002880
002890* Abre o arquivo de saida, zera o CNPJ de controle de quebra e
002900* dispara o primeiro RETURN do SORT.
002910 INICIO-SAIDA-DESP020 SECTION.
002920        OPEN   OUTPUT               DESPAGR.
002930        MOVE   SPACES               TO WS-CNPJ-ATUAL.
002940        PERFORM LEITURA-SAIDA-DESP020.
002950
002960* RETURN de um registro ja ordenado por CNPJ, vindo do SORT.
002970 LEITURA-SAIDA-DESP020 SECTION.
002980        RETURN SD-DESPAGR
002990               AT END MOVE "SIM" TO WS-FIM-SORT.
003000
003010* 20/06/1996 C.F.TAVARES - quebra de controle por CNPJ, nos
003020* moldes da quebra de estado/cidade ja usada em outros
003030* programas deste CPD. O primeiro registro apenas abre o
003040* grupo; a partir do segundo, toda mudanca de CNPJ fecha o
003050* grupo anterior antes de abrir o novo.
003060 PRINCIPAL-SAIDA-DESP020 SECTION.
003070        IF     WS-PRIMEIRO-REGISTRO EQUAL "SIM"
003080               PERFORM ABRE-GRUPO-DESP020
003090        ELSE
003100               IF SRT-CNPJ NOT EQUAL WS-CNPJ-ATUAL
003110                       PERFORM FECHA-GRUPO-DESP020
003120                       PERFORM ABRE-GRUPO-DESP020.
003130        PERFORM ACUMULA-GRUPO-DESP020.
003140        PERFORM LEITURA-SAIDA-DESP020.
003150
003160* Zera os acumuladores do novo grupo e registra o CNPJ que
003170* passa a ser o corrente para fins de deteccao de quebra.
003180 ABRE-GRUPO-DESP020   SECTION.
003190        MOVE   "NAO"                TO WS-PRIMEIRO-REGISTRO.
003200        MOVE   SRT-CNPJ             TO WS-CNPJ-ATUAL.
003210        MOVE   ZEROS                TO WS-GRUPO-QTDE-REGISTROS.
003220        MOVE   ZEROS                TO WS-GRUPO-TOTAL-DESPESAS.
003230
003240* Soma mais um lancamento ao grupo de CNPJ corrente.
003250 ACUMULA-GRUPO-DESP020 SECTION.
003260        ADD    1 TO WS-GRUPO-QTDE-REGISTROS.
003270        ADD    SRT-VALOR TO WS-GRUPO-TOTAL-DESPESAS.
003280
003290* Fecha o grupo do CNPJ anterior, casa com a tabela de
003300* operadoras e grava o registro agregado correspondente.
003310* Sem casamento (CNPJ nao cadastrado) razao social e UF saem
003320* em branco, mas o agregado e gravado do mesmo jeito.
003330 FECHA-GRUPO-DESP020  SECTION.
003340        PERFORM CASA-OPERADORA-DESP020.
003350        MOVE   WS-CNPJ-ATUAL        TO DAG-CNPJ.
003360        IF     WS-ACHOU-OPERADORA EQUAL "SIM"
003370               MOVE WS-TAB-RAZAO-SOCIAL(WS-SUB-OPERADORA)
003380                       TO DAG-RAZAO-SOCIAL
003390               MOVE WS-TAB-UF(WS-SUB-OPERADORA)
003400                       TO DAG-UF
003410        ELSE
003420               MOVE SPACES         TO DAG-RAZAO-SOCIAL
003430               MOVE SPACES         TO DAG-UF.
003440        MOVE   WS-GRUPO-QTDE-REGISTROS
003450                                    TO DAG-TOTAL-REGISTROS.
003460        MOVE   WS-GRUPO-TOTAL-DESPESAS
003470                                    TO DAG-TOTAL-DESPESAS.
003480* 20/06/1996 C.F.TAVARES - ROUNDED incluida aqui; sem ela a
003490* media saia truncada em vez de arredondada (chamado SC-0598).
003500        COMPUTE DAG-MEDIA-DESPESAS ROUNDED =
003510                WS-GRUPO-TOTAL-DESPESAS / WS-GRUPO-QTDE-REGISTROS.
003520        WRITE  REG-DESPAGR.
003530        ADD    1 TO WS-CONTADOR-AGREGADO.
003540
003550* 14/11/1992 A.P.LIMA - busca sequencial na tabela em memoria,
003560* igual a feita no DESP010. Miss nao interrompe o lote - ver
003570* tratamento de WS-ACHOU-OPERADORA em FECHA-GRUPO-DESP020.
003580 CASA-OPERADORA-DESP020 SECTION.
003590        MOVE   ZEROS                TO WS-SUB-OPERADORA.
003600        MOVE   "NAO"                TO WS-ACHOU-OPERADORA.
003610        PERFORM BUSCA-OPERADORA-DESP020
003620                UNTIL WS-ACHOU-OPERADORA EQUAL "SIM"
003630                   OR WS-SUB-OPERADORA
003640                      NOT LESS THAN WS-TOTAL-OPERADORAS.
003650
003660* Testa uma posicao da tabela por vez contra o CNPJ do grupo
003670* corrente. Chamado repetidamente por CASA-OPERADORA-DESP020
003680* ate achar ou esgotar a tabela.
003690 BUSCA-OPERADORA-DESP020 SECTION.
003700        ADD    1 TO WS-SUB-OPERADORA.
003710        IF     WS-TAB-CNPJ(WS-SUB-OPERADORA) EQUAL WS-CNPJ-ATUAL
003720               MOVE "SIM" TO WS-ACHOU-OPERADORA.
003730
003740* Fecha o ultimo grupo pendente depois do ultimo RETURN e
003750* fecha o arquivo de saida.
003760 FIM-SAIDA-DESP020    SECTION.
003770        IF     WS-PRIMEIRO-REGISTRO NOT EQUAL "SIM"
003780               PERFORM FECHA-GRUPO-DESP020.
003790        CLOSE  DESPAGR.
003800
003810*----------------------------------------------------------------
003820* Encerramento do job: reporta a quantidade de registros
003830* gravados no DESPESAS-AGREGADAS e, por fim, a mensagem de
003840* processamento concluido exigida pelo padrao de log do CPD.
003850*----------------------------------------------------------------
003860 TERMINO-DESP020.
003870        DISPLAY "DESPESAS-AGREGADAS: " WS-CONTADOR-AGREGADO
003880                " REGISTROS GRAVADOS".
003890        DISPLAY "DESP020 - PROCESSAMENTO CONCLUIDO".
