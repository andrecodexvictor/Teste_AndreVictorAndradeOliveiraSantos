000100*==============================================================
000110* DESPAGR.CPY
000120* Layout do extrato DESPESAS-AGREGADAS (saida do DESP020).
000130* Um registro por CNPJ distinto encontrado em DESPESA.DAT.
000140*--------------------------------------------------------------
000150* 18/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000160*==============================================================
000170 01     REG-DESPAGR.
000180        02 DAG-CNPJ                 PIC X(14).
000190        02 DAG-RAZAO-SOCIAL         PIC X(60).
000200        02 DAG-UF                   PIC X(02).
000210        02 DAG-TOTAL-REGISTROS      PIC 9(07).
000220        02 DAG-TOTAL-DESPESAS       PIC S9(15)V9(02).
000230        02 DAG-MEDIA-DESPESAS       PIC S9(13)V9(02).
000240        02 FILLER                   PIC X(02) VALUE SPACES.
000250*--------------------------------------------------------------
000260* REGISTRO DE 117 POSICOES (115 DE DADOS + 2 DE RESERVA).
000270*--------------------------------------------------------------
