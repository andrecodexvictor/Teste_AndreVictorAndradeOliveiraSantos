000100*==============================================================
000110* DESPESA.CPY
000120* Layout do lancamento de despesa medica trimestral (ANS).
000130* Arquivo sem ordenacao definida - varios lancamentos por
000140* operadora, identificados pelo ID sequencial.
000150*--------------------------------------------------------------
000160* 18/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000170* 14/11/1992 A.P.LIMA         SC-0398   INCLUSAO DO GRUPO
000180*                                       DES-PERIODO-NUM PARA
000190*                                       FACILITAR CONFERENCIA
000200*                                       MANUAL DO PERIODO.
000210* 09/05/1995 C.F.TAVARES      SC-0561   INCLUSAO DOS NIVEIS 88
000220*                                       DE DES-STATUS-QUALIDADE
000230*                                       (USO DOCUMENTAL).
000240*==============================================================
000250 01     REG-DESPESA.
000260        02 DES-ID                   PIC 9(09).
000270        02 DES-CNPJ                 PIC X(14).
000280        02 DES-CNPJ-DETALHE REDEFINES DES-CNPJ.
000290            03 DES-CNPJ-BASE        PIC 9(08).
000300            03 DES-CNPJ-FILIAL      PIC 9(04).
000310            03 DES-CNPJ-DV          PIC 9(02).
000320        02 DES-RAZAO-SOCIAL         PIC X(60).
000330        02 DES-PERIODO.
000340            03 DES-ANO              PIC 9(04).
000350            03 DES-TRIMESTRE        PIC 9(01).
000360        02 DES-PERIODO-NUM REDEFINES DES-PERIODO
000370                                     PIC 9(05).
000380        02 DES-VALOR                PIC S9(13)V9(02).
000390        02 DES-STATUS-QUALIDADE     PIC X(10).
000400            88 DES-STATUS-OK        VALUE "OK        ".
000410            88 DES-STATUS-PENDENTE  VALUE "PENDENTE  ".
000420            88 DES-STATUS-REJEITADO VALUE "REJEITADO ".
000430*--------------------------------------------------------------
000440* REGISTRO DE 113 POSICOES, SEM RESERVA (MESMO MOTIVO DO
000450* CADASTRO DE OPERADORAS - VIDE OPERADOR.CPY). OS NIVEIS 88
000460* ACIMA SAO APENAS DOCUMENTAIS: NENHUMA ROTINA DESTE SISTEMA
000470* FILTRA OU REJEITA LANCAMENTOS PELO STATUS DE QUALIDADE.
000480*--------------------------------------------------------------
