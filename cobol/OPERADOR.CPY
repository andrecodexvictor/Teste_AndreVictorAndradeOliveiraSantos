000100*==============================================================
000110* OPERADOR.CPY
000120* Layout do cadastro de operadoras de planos de saude (ANS).
000130* Um registro por operadora, chave unica CNPJ.
000140*--------------------------------------------------------------
000150* 18/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000160* 02/07/1989 M.R.SANTOS       SC-0142   INCLUSAO DO CAMPO
000170*                                       REGISTRO-ANS.
000180*==============================================================
000190 01     REG-OPERADOR.
000200        02 OPE-CNPJ                 PIC X(14).
000210        02 OPE-CNPJ-DETALHE REDEFINES OPE-CNPJ.
000220            03 OPE-CNPJ-BASE        PIC 9(08).
000230            03 OPE-CNPJ-FILIAL      PIC 9(04).
000240            03 OPE-CNPJ-DV          PIC 9(02).
000250        02 OPE-RAZAO-SOCIAL         PIC X(60).
000260        02 OPE-MODALIDADE           PIC X(30).
000270        02 OPE-UF                   PIC X(02).
000280        02 OPE-REGISTRO-ANS         PIC X(06).
000290*--------------------------------------------------------------
000300* REGISTRO DE 112 POSICOES. LAYOUT FIXADO PELA ANS, SEM
000310* POSICOES DE RESERVA - CADASTRO RECEBIDO PRONTO DO ORGAO
000320* REGULADOR, FORA DO CONTROLE DESTE CPD.
000330*--------------------------------------------------------------
