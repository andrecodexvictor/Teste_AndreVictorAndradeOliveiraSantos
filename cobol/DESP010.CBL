000100 IDENTIFICATION              DIVISION.
000110
000120 PROGRAM-ID.          DESP010.
000130 AUTHOR.              J.C.MOREIRA.
000140 INSTALLATION.        CPD-ANS.
000150 DATE-WRITTEN.        18/03/1987.
000160 DATE-COMPILED.
000170 SECURITY.            USO RESTRITO AO SETOR DE PROCESSAMENTO
000180                       DE DESPESAS.
000190*REMARKS.      GERA O ARQUIVO CONSOLIDADO-DESPESAS, CASANDO
000200*              CADA LANCAMENTO DE DESPESA COM O CADASTRO DE
000210*              OPERADORAS POR CNPJ (JUNCAO PELA ESQUERDA) E
000220*              ORDENANDO A SAIDA POR ANO/TRIMESTRE
000230*              DECRESCENTE. UM REGISTRO DE SAIDA PARA CADA
000240*              LANCAMENTO DE DESPESA LIDO.
000250*
000260*--------------------------------------------------------------
000270* HISTORICO DE ALTERACOES
000280*--------------------------------------------------------------
000290* DATA       PROGRAMADOR      CHAMADO   DESCRICAO
000300* ---------- ---------------- --------- ----------------------
000310* 18/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000320* 02/07/1989 M.R.SANTOS       SC-0142   INCLUSAO DO CAMPO
000330*                                       CDP-REGISTRO-ANS NA
000340*                                       SAIDA.
000350* 14/11/1992 A.P.LIMA         SC-0398   TROCA DA LEITURA
000360*                                       DIRETA DO CADASTRO
000370*                                       POR TABELA EM MEMORIA
000380*                                       (WS-TAB-OPERADORAS) -
000390*                                       CADASTRO CRESCEU
000400*                                       DEMAIS PARA RELER A
000410*                                       CADA LANCAMENTO.
000420* 09/05/1995 C.F.TAVARES      SC-0561   CORRECAO DE
000430*                                       TRUNCAMENTO NA RAZAO
000440*                                       SOCIAL AO CASAR COM O
000450*                                       CADASTRO.
000460* 23/09/1998 R.B.ALMEIDA      SC-0714   REVISAO ANO 2000:
000470*                                       CDP-ANO E DES-ANO JA
000480*                                       USAM 4 DIGITOS. O
000490*                                       CAMPO DE DATA DO
000500*                                       CABECALHO DE LOG
000510*                                       (WS-DATA-PROCESSA-
000520*                                       MENTO) CONTINUA COM
000530*                                       2 DIGITOS DE ANO, SEM
000540*                                       IMPACTO NOS DADOS
000550*                                       GRAVADOS EM DISCO.
000560* 11/01/1999 S.M.PEREIRA      SC-0714   CERTIFICACAO ANO 2000
000570*                                       CONCLUIDA PARA ESTE
000580*                                       PROGRAMA.
000590* 22/08/2003 V.C.NUNES        SC-1102   REVISAO GERAL APOS A
000600*                                       MIGRACAO DO CPD PARA O
000610*                                       NOVO SERVIDOR DE ARQUI-
000620*                                       VOS. RECOMPILADO E
000630*                                       CONFERIDOS OS LAYOUTS
000640*                                       DE OPERADOR.DAT E
000650*                                       DESPESA.DAT CONTRA O
000660*                                       CADASTRO - SEM ALTERA-
000670*                                       CAO DE LOGICA.
000680* 17/02/2005 V.C.NUNES        SC-1244   ROTINA DE CARGA DA
000690*                                       TABELA DE OPERADORAS
000700*                                       (ABRE-OPERADOR-DESP010)
000710*                                       REESCRITA NO PADRAO
000720*                                       PERFORM...THRU COM
000730*                                       GO TO, CONFORME NORMA
000740*                                       INTERNA DE CODIFICACAO
000750*                                       DO CPD PARA ROTINAS DE
000760*                                       LEITURA EM LACO.
000770*--------------------------------------------------------------
000780
000790*==============================================================
000800* Environment Division: ambiente de execucao do job.
000810*==============================================================
000820 ENVIRONMENT          DIVISION.
000830
000840 CONFIGURATION        SECTION.
000850 SOURCE-COMPUTER.     IBM-PC.
000860 OBJECT-COMPUTER.     IBM-PC.
000870 SPECIAL-NAMES.       CURRENCY SIGN IS "R$".
000880
000890 INPUT-OUTPUT         SECTION.
000900 FILE-CONTROL.
000910        SELECT OPERADOR ASSIGN TO DISK
000920        ORGANIZATION IS LINE SEQUENTIAL.
000930
000940        SELECT DESPESA ASSIGN TO DISK
000950        ORGANIZATION IS LINE SEQUENTIAL.
000960
000970        SELECT SD-CONSDESP ASSIGN TO DISK.
000980
000990        SELECT CONSDESP ASSIGN TO DISK
001000        ORGANIZATION IS LINE SEQUENTIAL.
001010
001020*==============================================================
001030* Data Division: arquivos, registro de ordenacao e tabela de
001040* operadoras em memoria.
001050*==============================================================
001060 DATA                 DIVISION.
001070
001080 FILE                 SECTION.
001090
001100* Cadastro de operadoras (ANS) - carregado em tabela em INICIO.
001110 FD     OPERADOR
001120        LABEL RECORD ARE STANDARD
001130        VALUE OF FILE-ID IS "OPERADOR.DAT".
001140 COPY OPERADOR.
001150
001160* Lancamentos de despesa trimestral, sem ordenacao definida.
001170 FD     DESPESA
001180        LABEL RECORD ARE STANDARD
001190        VALUE OF FILE-ID IS "DESPESA.DAT".
001200 COPY DESPESA.
001210
001220* Registro de trabalho do SORT - mesmo layout do extrato de
001230* saida, montado pela rotina de entrada antes da ordenacao.
001240 SD     SD-CONSDESP.
001250 01     SRT-REG-CONSDESP.
001260        02 SRT-CNPJ                 PIC X(14).
001270        02 SRT-RAZAO-SOCIAL         PIC X(60).
001280        02 SRT-ANO                  PIC 9(04).
001290        02 SRT-TRIMESTRE            PIC 9(01).
001300        02 SRT-VALOR                PIC S9(13)V9(02).
001310        02 SRT-STATUS-QUALIDADE     PIC X(10).
001320        02 SRT-MODALIDADE           PIC X(30).
001330        02 SRT-UF                   PIC X(02).
001340        02 SRT-REGISTRO-ANS         PIC X(06).
001350        02 FILLER                   PIC X(50).
001360
001370* Extrato consolidado - uma linha por lancamento de despesa.
001380 FD     CONSDESP
001390        LABEL RECORD ARE STANDARD
001400        VALUE OF FILE-ID IS "CONSDESP.DAT".
001410 COPY CONSDESP.
001420
001430 WORKING-STORAGE      SECTION.
001440
001450*--- indicadores de fim de arquivo e de casamento -------------
001460 77     WS-FIM-OPERADOR             PIC X(03) VALUE "NAO".
001470 77     WS-FIM-DESPESA              PIC X(03) VALUE "NAO".
001480 77     WS-ACHOU-OPERADORA          PIC X(03) VALUE "NAO".
001490
001500*--- contadores/subscritos da tabela de operadoras em memoria --
001510 77     WS-TOTAL-OPERADORAS         PIC 9(04) COMP.
001520 77     WS-SUB-OPERADORA            PIC 9(04) COMP.
001530
001540*--- contador do extrato gerado --------------------------------
001550 77     WS-CONTADOR-DETALHE         PIC 9(07) COMP.
001560
001570*--- data do processamento, so para o cabecalho do log ---------
001580* 11/01/1999 S.M.PEREIRA      SC-0714   QUEBRA DO CAMPO POR
001590*                                       DIVISAO (EM VEZ DE
001600*                                       REDEFINES) PARA MANTER O
001610*                                       CAMPO EM NIVEL 77, PADRAO
001620*                                       DESTE CPD PARA ESCALARES.
001630 77     WS-DATA-PROCESSAMENTO       PIC 9(06).
001640 77     WS-DATA-RESTO-DATA          PIC 9(04).
001650 77     WS-DATA-ANO                 PIC 9(02).
001660 77     WS-DATA-MES                 PIC 9(02).
001670 77     WS-DATA-DIA                 PIC 9(02).
001680
001690*--- tabela de operadoras em memoria (ver historico 14/11/92) --
001700 01     WS-TAB-OPERADORAS.
001710        02 WS-OPERADORA-TAB OCCURS 2000 TIMES.
001720           03 WS-TAB-CNPJ           PIC X(14).
001730           03 WS-TAB-RAZAO-SOCIAL   PIC X(60).
001740           03 WS-TAB-MODALIDADE     PIC X(30).
001750           03 WS-TAB-UF             PIC X(02).
001760           03 WS-TAB-REGISTRO-ANS   PIC X(06).
001770           03 FILLER                PIC X(01).
001780*==============================================================
001790* Procedure Division: carga da tabela, SORT e rotina de
001800* entrada que faz o casamento e libera o registro enriquecido.
001810*==============================================================
001820 PROCEDURE            DIVISION.
001830
001840*----------------------------------------------------------------
001850* Paragrafo principal do job. Abre/carrega a tabela de
001860* operadoras, dispara o SORT (que por sua vez abre/fecha o
001870* arquivo DESPESA dentro da sua INPUT PROCEDURE) e encerra com
001880* a mensagem de totais e de conclusao.
001890*----------------------------------------------------------------
001900 PGM-DESP010.
001910        PERFORM INICIO-DESP010.
001920        SORT   SD-CONSDESP
001930               DESCENDING KEY SRT-ANO
001940               DESCENDING KEY SRT-TRIMESTRE
001950               INPUT PROCEDURE ROT-ENTRADA-DESP010
001960               GIVING CONSDESP.
001970        PERFORM TERMINO-DESP010.
001980        STOP   RUN.
001990
002000*----------------------------------------------------------------
002010* Abertura do job: grava a data de processamento (usada so no
002020* cabecalho de log), zera os acumuladores do lote e manda
002030* carregar a tabela de operadoras antes de qualquer leitura de
002040* despesa.
002050*----------------------------------------------------------------
002060 INICIO-DESP010.
002070        ACCEPT WS-DATA-PROCESSAMENTO FROM DATE.
002080* 11/01/1999 S.M.PEREIRA - quebra de WS-DATA-PROCESSAMENTO em
002090* ano/mes/dia por DIVISAO, nos moldes do calculo de digito
002100* verificador de outros programas deste CPD (campo e 77-level,
002110* nao pode ser alvo de REDEFINES com subordinados).
002120        DIVIDE WS-DATA-PROCESSAMENTO BY 10000
002130               GIVING WS-DATA-ANO REMAINDER WS-DATA-RESTO-DATA.
002140        DIVIDE WS-DATA-RESTO-DATA BY 100
002150               GIVING WS-DATA-MES REMAINDER WS-DATA-DIA.
002160        DISPLAY "DESP010 - GERACAO DO CONSOLIDADO-DESPESAS - "
002170                WS-DATA-DIA "/" WS-DATA-MES "/" WS-DATA-ANO.
002180        MOVE   ZEROS                TO WS-TOTAL-OPERADORAS.
002190        MOVE   ZEROS                TO WS-CONTADOR-DETALHE.
002200        PERFORM ABRE-OPERADOR-DESP010.
002210
002220*----------------------------------------------------------------
002230* Carrega o cadastro de operadoras inteiro na tabela antes de
002240* processar a primeira despesa - o casamento e feito em
002250* memoria, nunca contra o arquivo em disco (historico 14/11/92).
002260*
002270* 17/02/2005 V.C.NUNES - laco de leitura reescrito no padrao
002280* PERFORM...THRU / GO TO deste CPD (ate entao usava PERFORM...
002290* UNTIL). CARREGA-OPERADOR-DESP010 agora controla o proprio
002300* laco: testa o indicador de fim no topo e volta a si mesmo por
002310* GO TO enquanto houver registro, saindo para o paragrafo
002320* -EXIT quando LEITURA-OPERADOR-DESP010 assinalar fim de
002330* arquivo.
002340*----------------------------------------------------------------
002350 ABRE-OPERADOR-DESP010.
002360        OPEN   INPUT                OPERADOR.
002370        PERFORM LEITURA-OPERADOR-DESP010
002380                THRU LEITURA-OPERADOR-DESP010-EXIT.
002390        PERFORM CARREGA-OPERADOR-DESP010
002400                THRU CARREGA-OPERADOR-DESP010-EXIT.
002410        CLOSE  OPERADOR.
002420
002430* Leitura de um registro do cadastro de operadoras. O paragrafo
002440* -EXIT e apenas o ponto de retorno do PERFORM...THRU usado
002450* acima e dentro de CARREGA-OPERADOR-DESP010.
002460 LEITURA-OPERADOR-DESP010.
002470        READ   OPERADOR
002480               AT END MOVE "SIM" TO WS-FIM-OPERADOR.
002490 LEITURA-OPERADOR-DESP010-EXIT.
002500        EXIT.
002510
002520* Carrega uma linha da tabela em memoria e busca a proxima, ate
002530* o indicador de fim de arquivo ser ligado - ver nota de
002540* 17/02/2005 acima sobre o padrao PERFORM...THRU / GO TO.
002550 CARREGA-OPERADOR-DESP010.
002560        IF     WS-FIM-OPERADOR EQUAL "SIM"
002570               GO TO CARREGA-OPERADOR-DESP010-EXIT.
002580        ADD    1 TO WS-TOTAL-OPERADORAS.
002590        MOVE   OPE-CNPJ
002600               TO WS-TAB-CNPJ(WS-TOTAL-OPERADORAS).
002610        MOVE   OPE-RAZAO-SOCIAL
002620               TO WS-TAB-RAZAO-SOCIAL(WS-TOTAL-OPERADORAS).
002630        MOVE   OPE-MODALIDADE
002640               TO WS-TAB-MODALIDADE(WS-TOTAL-OPERADORAS).
002650        MOVE   OPE-UF
002660               TO WS-TAB-UF(WS-TOTAL-OPERADORAS).
002670        MOVE   OPE-REGISTRO-ANS
002680               TO WS-TAB-REGISTRO-ANS(WS-TOTAL-OPERADORAS).
002690        PERFORM LEITURA-OPERADOR-DESP010
002700                THRU LEITURA-OPERADOR-DESP010-EXIT.
002710        GO TO CARREGA-OPERADOR-DESP010.
002720 CARREGA-OPERADOR-DESP010-EXIT.
002730        EXIT.
002740
002750*----------------------------------------------------------------
002760* Rotina de entrada do SORT - le cada despesa, casa com a
002770* tabela de operadoras e libera o registro enriquecido. E uma
002780* SECTION porque e usada como INPUT PROCEDURE do SORT acima,
002790* na mesma convencao deste CPD para rotinas de entrada/saida
002800* de ordenacao (ver ABRE-OPERADOR-DESP010 para o laco de carga
002810* por GO TO, usado so na tabela em memoria).
002820*----------------------------------------------------------------
002830 ROT-ENTRADA-DESP010  SECTION.
002840        PERFORM INICIO-ENTRADA-DESP010.
002850        PERFORM PRINCIPAL-ENTRADA-DESP010
002860                UNTIL WS-FIM-DESPESA EQUAL "SIM".
002870        PERFORM FIM-ENTRADA-DESP010.
002880
002890* Abre o arquivo de despesas e dispara a primeira leitura.
002900 INICIO-ENTRADA-DESP010 SECTION.
002910        OPEN   INPUT                DESPESA.
002920        PERFORM LEITURA-ENTRADA-DESP010.
002930
002940* Leitura de um lancamento de despesa.
002950 LEITURA-ENTRADA-DESP010 SECTION.
002960        READ   DESPESA
002970               AT END MOVE "SIM" TO WS-FIM-DESPESA.
002980
002990* Para cada despesa lida: casa com a operadora, monta e libera
003000* o registro de saida, le a proxima.
003010 PRINCIPAL-ENTRADA-DESP010 SECTION.
003020        PERFORM CASA-OPERADORA-DESP010.
003030        PERFORM MONTA-SAIDA-DESP010.
003040        PERFORM LEITURA-ENTRADA-DESP010.
003050
003060* 14/11/1992 A.P.LIMA - busca sequencial na tabela em memoria.
003070* Miss (operadora nao cadastrada) nao interrompe o lote - o
003080* lancamento de despesa e gravado do mesmo jeito, com as
003090* colunas de operadora em branco (junta pela esquerda).
003100 CASA-OPERADORA-DESP010 SECTION.
003110        MOVE   ZEROS                TO WS-SUB-OPERADORA.
003120        MOVE   "NAO"                TO WS-ACHOU-OPERADORA.
003130        PERFORM BUSCA-OPERADORA-DESP010
003140                UNTIL WS-ACHOU-OPERADORA EQUAL "SIM"
003150                   OR WS-SUB-OPERADORA
003160                      NOT LESS THAN WS-TOTAL-OPERADORAS.
003170
003180* Testa uma posicao da tabela por vez contra o CNPJ da despesa
003190* corrente. Chamado repetidamente por CASA-OPERADORA-DESP010
003200* ate achar ou esgotar a tabela.
003210 BUSCA-OPERADORA-DESP010 SECTION.
003220        ADD    1 TO WS-SUB-OPERADORA.
003230        IF     WS-TAB-CNPJ(WS-SUB-OPERADORA) EQUAL DES-CNPJ
003240               MOVE "SIM" TO WS-ACHOU-OPERADORA.
003250
003260* Monta o registro de saida do SORT a partir da despesa lida e,
003270* quando houve casamento, completa as colunas vindas do
003280* cadastro de operadoras (modalidade/UF/registro ANS). Na falta
003290* de casamento essas tres colunas ficam em branco - e assim que
003300* a junta pela esquerda se manifesta no extrato.
003310 MONTA-SAIDA-DESP010  SECTION.
003320        MOVE   SPACES               TO SRT-REG-CONSDESP.
003330        MOVE   DES-CNPJ             TO SRT-CNPJ.
003340        MOVE   DES-RAZAO-SOCIAL     TO SRT-RAZAO-SOCIAL.
003350        MOVE   DES-ANO              TO SRT-ANO.
003360        MOVE   DES-TRIMESTRE        TO SRT-TRIMESTRE.
003370        MOVE   DES-VALOR            TO SRT-VALOR.
003380        MOVE   DES-STATUS-QUALIDADE TO SRT-STATUS-QUALIDADE.
003390        IF     WS-ACHOU-OPERADORA EQUAL "SIM"
003400               MOVE WS-TAB-MODALIDADE(WS-SUB-OPERADORA)
003410                       TO SRT-MODALIDADE
003420               MOVE WS-TAB-UF(WS-SUB-OPERADORA)
003430                       TO SRT-UF
003440               MOVE WS-TAB-REGISTRO-ANS(WS-SUB-OPERADORA)
003450                       TO SRT-REGISTRO-ANS.
003460        ADD    1 TO WS-CONTADOR-DETALHE.
003470        RELEASE SRT-REG-CONSDESP.
003480
003490* Fim da INPUT PROCEDURE - fecha DESPESA. O SORT se encarrega
003500* de abrir/fechar CONSDESP por fora desta rotina.
003510 FIM-ENTRADA-DESP010  SECTION.
003520        CLOSE  DESPESA.
003530
003540*----------------------------------------------------------------
003550* Encerramento do job: reporta a quantidade de registros
003560* gravados no CONSOLIDADO-DESPESAS e, por fim, a mensagem de
003570* processamento concluido exigida pelo padrao de log do CPD.
003580*----------------------------------------------------------------
003590 TERMINO-DESP010.
003600        DISPLAY "CONSOLIDADO-DESPESAS: " WS-CONTADOR-DETALHE
003610                " REGISTROS GRAVADOS".
003620        DISPLAY "DESP010 - PROCESSAMENTO CONCLUIDO".
