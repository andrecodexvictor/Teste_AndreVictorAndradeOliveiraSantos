000100*==============================================================
000110* CONSDESP.CPY
000120* Layout do extrato CONSOLIDADO-DESPESAS (saida do DESP010).
000130* Um registro por lancamento de despesa, enriquecido com os
000140* dados cadastrais da operadora casada por CNPJ.
000150*--------------------------------------------------------------
000160* 18/03/1987 J.C.MOREIRA      -         VERSAO ORIGINAL.
000170* 02/07/1989 M.R.SANTOS       SC-0142   INCLUSAO DE
000180*                                       CDP-REGISTRO-ANS.
000190*==============================================================
000200 01     REG-CONSDESP.
000210        02 CDP-CNPJ                 PIC X(14).
000220        02 CDP-RAZAO-SOCIAL         PIC X(60).
000230        02 CDP-ANO                  PIC 9(04).
000240        02 CDP-TRIMESTRE            PIC 9(01).
000250        02 CDP-VALOR                PIC S9(13)V9(02).
000260        02 CDP-STATUS-QUALIDADE     PIC X(10).
000270        02 CDP-MODALIDADE           PIC X(30).
000280        02 CDP-UF                   PIC X(02).
000290        02 CDP-REGISTRO-ANS         PIC X(06).
000300        02 FILLER                   PIC X(50) VALUE SPACES.
000310*--------------------------------------------------------------
000320* REGISTRO DE 192 POSICOES (142 DE DADOS + 50 DE RESERVA).
000330* ESPACO DE RESERVA DEFINIDO JUNTO COM A DSI PARA EVENTUAL
000340* INCLUSAO DE NOVAS COLUNAS NO EXTRATO SEM QUEBRAR OS
000350* PROGRAMAS QUE JA LEEM O ARQUIVO CONSDESP.DAT.
000360*--------------------------------------------------------------
